000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. TRM003.
000300       AUTHOR. R FRERKING.
000400       INSTALLATION. DATA CENTER SERVICES.
000500       DATE-WRITTEN. 1987-04-09.
000600       DATE-COMPILED.
000700       SECURITY. UNCLASSIFIED - PRODUCTION BATCH.
000800*****************************************************************
000900*                                                               *
001000* TRM003 - Website section extraction and dedup.                *
001100*                                                               *
001200* CALLed by TRM002 once per valid record.  Splits LOG-REQ-URL   *
001300* on '/' and, when at least two pieces result, builds the      *
001400* "section" string and appends it to the caller's WS-ENTRY row *
001500* unless that exact string is already recorded there.          *
001600*                                                               *
001700* NOTE -- the concatenation in 2000-BUILD-SECTION deliberately *
001800* does NOT put a '/' between LOG-HOST and the first piece; this *
001900* is how the original online monitor built the string and is   *
002000* kept byte-for-byte so historical section names in old        *
002100* reports keep matching this batch job's output.                *
002200*                                                               *
002300*----------------------------------------------------------------*
002400* Date       UserID    Description                              *
002500* ---------- --------  ---------------------------------------- *
002600* 1987-04-09 RFRERKNG  Original coding.                         *
002700* 1989-02-28 RJACKSON  Section table search now stops at first  *
002800*                      trailing-space row instead of always     *
002900*                      walking all 50 occurrences.              *
003000* 1998-10-05 RFRERKNG  Y2K -- no 2-digit year fields in this     *
003100*                      program, reviewed and signed off.         *
003200* 1999-01-22 RJACKSON  Y2K sign-off, request TRM-9899.          *
003210* 2006-05-15 TCHEN     Shop standard TRM-1402: condition-name   *
003220*                      SECTION-WAS-FOUND added off WS-FOUND-    *
003230*                      FLAG; TWO moved to 77-level, standalone- *
003240*                      counter convention.                      *
003300*****************************************************************
003400       ENVIRONMENT DIVISION.
003500       CONFIGURATION SECTION.
003600       SPECIAL-NAMES.
003700           C01 IS TOP-OF-FORM.
003800
003900       DATA DIVISION.
004000       WORKING-STORAGE SECTION.
004100
004200*****************************************************************
004300* DEFINE LOCAL VARIABLES                                        *
004400*****************************************************************
004500       01  ONE                         PIC S9(04) COMP VALUE 1.
004600       77  TWO                         PIC S9(04) COMP VALUE 2.
004700       01  ZERO-COUNT                  PIC S9(04) COMP VALUE ZEROES.
004800       01  WS-PIECE-TALLY              PIC S9(04) COMP VALUE ZEROES.
004850       01  WS-PIECE-TALLY-ALT REDEFINES WS-PIECE-TALLY PIC X(02).
004900       01  WS-FOUND-FLAG               PIC X(01) VALUE 'N'.
004910           88  SECTION-WAS-FOUND       VALUE 'Y'.
005000
005100*****************************************************************
005200* Scratch area for splitting LOG-REQ-URL on '/'.  The ALT view *
005300* lets 2000-BUILD-SECTION clear both pieces in a single MOVE.  *
005400*****************************************************************
005500       01  WS-URL-WORK.
005600           02  WS-PIECE-1              PIC X(60) VALUE SPACES.
005700           02  WS-PIECE-2              PIC X(60) VALUE SPACES.
005750           02  FILLER                  PIC X(02) VALUE SPACES.
005800       01  WS-URL-WORK-ALT REDEFINES WS-URL-WORK.
005900           02  FILLER                  PIC X(122).
006000
006100*****************************************************************
006200* Assembled section string, built by STRINGing LOG-HOST and    *
006300* the two URL pieces together.  The ALT view lets              *
006400* 2100-DEDUP-SECTION move the finished string into a table row *
006500* with one MOVE instead of field by field.                     *
006600*****************************************************************
006700       01  WS-SECTION-BUILD.
006800           02  WS-SECTION-TEXT         PIC X(60) VALUE SPACES.
006850           02  FILLER                  PIC X(02) VALUE SPACES.
006900       01  WS-SECTION-BUILD-ALT REDEFINES WS-SECTION-BUILD.
007000           02  FILLER                  PIC X(62).
007100
007200       LINKAGE SECTION.
007300
007400*****************************************************************
007500* One row of WS-TABLE's WS-ENTRY OCCURS, passed by the caller  *
007600* by reference (TRM002 passes WS-ENTRY(WS-IDX) directly) --    *
007700* the field list here must match TRMFFC.cpy's WS-ENTRY row     *
007800* byte for byte.                                                *
007900*****************************************************************
008000       01  WS-ENTRY.
008100           02  WS-HOST                 PIC X(40).
008200           02  WS-HITS                 PIC 9(09) COMP-3.
008300           02  WS-SECTION-COUNT        PIC 9(04) COMP-3.
008400           02  WS-SECTIONS OCCURS 50 TIMES
008500                       INDEXED BY WS-SEC-IDX.
008600               05  WS-SECTION          PIC X(60).
008700           02  FILLER                  PIC X(20).
008800
008900       COPY TRMFLC.
009000
009100       PROCEDURE DIVISION USING WS-ENTRY LOG-RECORD.
009200
009300*****************************************************************
009400* Main process.                                                 *
009500*****************************************************************
009600       2000-BUILD-SECTION.
009700           MOVE SPACES TO WS-URL-WORK.
009800           MOVE ZEROES TO WS-PIECE-TALLY.
009900
010000           UNSTRING LOG-REQ-URL DELIMITED BY '/'
010100               INTO WS-PIECE-1
010200                    WS-PIECE-2
010300               TALLYING IN WS-PIECE-TALLY.
010400
010500           IF  WS-PIECE-TALLY EQUAL TWO
010600               MOVE SPACES TO WS-SECTION-BUILD
010700               STRING LOG-HOST   DELIMITED BY SPACE
010800                      WS-PIECE-1 DELIMITED BY SPACE
010900                      '/'        DELIMITED BY SIZE
011000                      WS-PIECE-2 DELIMITED BY SPACE
011100                   INTO WS-SECTION-TEXT
011200               PERFORM 2100-DEDUP-SECTION  THRU 2100-EXIT.
011300
011400       2000-EXIT.
011500           EXIT.
011600
011700*****************************************************************
011800* Append WS-SECTION-TEXT to the caller's section table unless   *
011900* that exact string is already present -- the per-host         *
012000* section list is a set, not a list.  Table full is silently   *
012100* ignored, matching TRM002's website-table overflow policy.     *
012200*****************************************************************
012300       2100-DEDUP-SECTION.
012400           MOVE 'N' TO WS-FOUND-FLAG.
012500
012600           IF  WS-SECTION-COUNT GREATER THAN ZERO-COUNT
012700               SET WS-SEC-IDX TO 1
012800               SEARCH WS-SECTIONS
012900                   AT END
013000                       NEXT SENTENCE
013100                   WHEN WS-SECTION(WS-SEC-IDX) EQUAL WS-SECTION-TEXT
013200                       MOVE 'Y' TO WS-FOUND-FLAG
013300               END-SEARCH.
013400
013500           IF  WS-FOUND-FLAG EQUAL 'N'
013600           AND WS-SECTION-COUNT LESS THAN 50
013700               ADD ONE TO WS-SECTION-COUNT
013800               SET WS-SEC-IDX TO WS-SECTION-COUNT
013900               MOVE WS-SECTION-TEXT TO WS-SECTION(WS-SEC-IDX).
014000
014100       2100-EXIT.
014200           EXIT.
014300
014400*****************************************************************
014500* Return to TRM002.                                             *
014600*****************************************************************
014700       9000-RETURN.
014800           GOBACK.
014900
015000       9000-EXIT.
015100           EXIT.
