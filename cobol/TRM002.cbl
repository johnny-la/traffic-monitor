000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. TRM002.
000300       AUTHOR. R JACKSON.
000400       INSTALLATION. DATA CENTER SERVICES.
000500       DATE-WRITTEN. 1987-04-09.
000600       DATE-COMPILED.
000700       SECURITY. UNCLASSIFIED - PRODUCTION BATCH.
000800*****************************************************************
000900*                                                               *
001000* TRM002 - Per-hit metric accumulation.                         *
001100*                                                               *
001200* CALLed by TRM001 once per successfully parsed access-log      *
001300* line.  Finds or inserts the WS-ENTRY row for LOG-HOST, CALLs  *
001400* TRM003 to record the hit's URL "section" against that row,    *
001500* bumps the max-hit-site snapshot, rolls the status code into   *
001600* the six-row histogram, and bumps the run totals.  Does not    *
001700* touch the throughput window -- that is TRM004's job.         *
001800*                                                               *
001900*----------------------------------------------------------------*
002000* Date       UserID    Description                              *
002100* ---------- --------  ---------------------------------------- *
002200* 1987-04-09 RJACKSON  Original coding.                         *
002300* 1988-01-12 RFRERKNG  Status histogram now defaults unrecog-    *
002400*                      nized leading digits to the "Unknown"     *
002500*                      row instead of abending.                 *
002600* 1991-05-20 RJACKSON  Max-site comparison changed to strict     *
002700*                      greater-than per customer request        *
002800*                      TRM-0204 -- ties no longer replace.       *
002900* 1998-10-05 RFRERKNG  Y2K -- no 2-digit year fields in this     *
003000*                      program, reviewed and signed off.         *
003100* 1999-01-22 RJACKSON  Y2K sign-off, request TRM-9899.          *
003200* 2001-07-11 TCHEN     Request TRM-1140: website table search    *
003300*                      widened from 100 to 200 rows.             *
003310* 2006-05-15 TCHEN     Shop standard TRM-1402: condition-name   *
003320*                      WEBSITE-WAS-FOUND added off WS-FOUND-FLAG*
003330*                      TWO moved to 77-level, standalone-counter*
003340*                      convention.                              *
003400*****************************************************************
003500       ENVIRONMENT DIVISION.
003600       CONFIGURATION SECTION.
003700       SPECIAL-NAMES.
003800           C01 IS TOP-OF-FORM
003900           CLASS TRM-NUMERIC IS "0123456789".
004000
004100       DATA DIVISION.
004200       WORKING-STORAGE SECTION.
004300
004400*****************************************************************
004500* DEFINE LOCAL VARIABLES                                        *
004600*****************************************************************
004700       01  ONE                         PIC S9(04) COMP VALUE 1.
004800       77  TWO                         PIC S9(04) COMP VALUE 2.
004900       01  ZERO-COUNT                  PIC S9(04) COMP VALUE ZEROES.
005000       01  WS-FOUND-FLAG               PIC X(01) VALUE 'N'.
005010           88  WEBSITE-WAS-FOUND       VALUE 'Y'.
005100
005200*****************************************************************
005300* Status-digit work area -- WS-STATUS-DIGIT-NUMERIC is a       *
005400* numeric REDEFINES of the character lifted off LOG-STATUS so  *
005500* 3500-STATUS-HISTOGRAM can test it with IS NUMERIC before      *
005600* trusting it as a class digit.                                 *
005700*****************************************************************
005800       01  WS-STATUS-DIGIT             PIC X(01) VALUE SPACES.
005900       01  WS-STATUS-DIGIT-NUMERIC REDEFINES WS-STATUS-DIGIT
006000                                   PIC 9(01).
006100
006200*****************************************************************
006300* Snapshot work area used only while deciding whether this     *
006400* record's host just became the new max-hit site.  The ALT     *
006500* REDEFINES gives 3600-BUMP-TOTALS a single-field view when    *
006600* it needs to blank the whole snapshot in one MOVE.             *
006700*****************************************************************
006800       01  WS-MAX-SNAPSHOT.
006900           02  WM-WORK-HOST            PIC X(40) VALUE SPACES.
007000           02  WM-WORK-HITS            PIC 9(09) VALUE ZEROES COMP-3.
007020           02  FILLER                  PIC X(04) VALUE SPACES.
007100       01  WS-MAX-SNAPSHOT-ALT REDEFINES WS-MAX-SNAPSHOT.
007200           02  FILLER                  PIC X(53).
007300
007400       LINKAGE SECTION.
007500       COPY TRMFLC.
007600       COPY TRMFFC.
007700       COPY TRMFKC.
007800
007900       PROCEDURE DIVISION USING LOG-RECORD
008000                                WS-TABLE
008100                                STATUS-TABLE
008200                                MT-TOTALS
008300                                WS-MAX-ENTRY.
008400
008500*****************************************************************
008600* Main process.                                                 *
008700*****************************************************************
008800           PERFORM 3000-ANALYZE             THRU 3000-EXIT.
008900           PERFORM 9000-RETURN              THRU 9000-EXIT.
009000
009100*****************************************************************
009200* Analyze one valid record -- website, max-site, histogram,    *
009300* totals, in the same order the old accumulator step ran        *
009350* them.                                                          *
009400*****************************************************************
009500       3000-ANALYZE.
009600           PERFORM 3100-FIND-WEBSITE        THRU 3100-EXIT.
009700           PERFORM 3300-RECORD-SECTION       THRU 3300-EXIT.
009800           ADD ONE TO WS-HITS(WS-IDX).
009900           PERFORM 3400-MAX-SITE-CHECK       THRU 3400-EXIT.
010000           PERFORM 3500-STATUS-HISTOGRAM     THRU 3500-EXIT.
010100           PERFORM 3600-BUMP-TOTALS          THRU 3600-EXIT.
010200
010300       3000-EXIT.
010400           EXIT.
010500
010600*****************************************************************
010700* Search WS-TABLE for LOG-HOST; leaves WS-IDX positioned on     *
010800* the matching (or newly inserted) row.                        *
010900*****************************************************************
011000       3100-FIND-WEBSITE.
011100           MOVE 'N' TO WS-FOUND-FLAG.
011200           IF  WS-ENTRY-COUNT GREATER THAN ZERO-COUNT
011300               SET WS-IDX TO 1
011400               SEARCH WS-ENTRY
011500                   AT END
011600                       NEXT SENTENCE
011700                   WHEN WS-HOST(WS-IDX) EQUAL LOG-HOST
011800                       MOVE 'Y' TO WS-FOUND-FLAG
011900               END-SEARCH.
012000
012100           IF  WS-FOUND-FLAG EQUAL 'N'
012200               PERFORM 3200-INSERT-WEBSITE  THRU 3200-EXIT.
012300
012400       3100-EXIT.
012500           EXIT.
012600
012700*****************************************************************
012800* Append a new zero-hit WEBSITE-ENTRY row for LOG-HOST; leaves  *
012900* WS-IDX positioned on the new row.  Table full is silently    *
013000* ignored -- WS-IDX is left sitting on the last valid row and  *
013100* the hit still posts against it rather than abending the run. *
013200*****************************************************************
013300       3200-INSERT-WEBSITE.
013400           IF  WS-ENTRY-COUNT LESS THAN 200
013500               ADD ONE TO WS-ENTRY-COUNT
013600               SET WS-IDX TO WS-ENTRY-COUNT
013700               MOVE SPACES  TO WS-HOST(WS-IDX)
013800               MOVE LOG-HOST TO WS-HOST(WS-IDX)
013900               MOVE ZEROES  TO WS-HITS(WS-IDX)
014000               MOVE ZEROES  TO WS-SECTION-COUNT(WS-IDX)
014100           ELSE
014200               SET WS-IDX TO WS-ENTRY-COUNT.
014300
014400       3200-EXIT.
014500           EXIT.
014600
014700*****************************************************************
014800* Hand the current host's WEBSITE-ENTRY row and the parsed      *
014900* record to TRM003, which computes the "section" string and    *
015000* appends it to WS-SECTIONS(WS-IDX) if it is not already there. *
015100*****************************************************************
015200       3300-RECORD-SECTION.
015300           CALL 'TRM003' USING WS-ENTRY(WS-IDX)
015400                               LOG-RECORD.
015500
015600       3300-EXIT.
015700           EXIT.
015800
015900*****************************************************************
016000* Strict greater-than max-site comparison -- a tie leaves the  *
016100* existing max-site snapshot unchanged, per TRM-0204 below.     *
016200*****************************************************************
016300       3400-MAX-SITE-CHECK.
016400           IF  WS-HITS(WS-IDX) GREATER THAN MT-MAX-SITE-HITS
016500               MOVE WS-HITS(WS-IDX) TO MT-MAX-SITE-HITS
016600               MOVE LOG-HOST         TO MT-MAX-SITE-HOST
016700               MOVE WS-HITS(WS-IDX) TO WM-HITS
016800               MOVE LOG-HOST         TO WM-HOST.
016900
017000       3400-EXIT.
017100           EXIT.
017200
017300*****************************************************************
017400* Roll the leading digit of LOG-STATUS into its histogram row; *
017500* an unrecognized digit (not '1'..'5') buckets to row 6,       *
017600* "Unknown".  Class '2' also bumps MT-STATUS-2XX-COUNT.        *
017700*****************************************************************
017800       3500-STATUS-HISTOGRAM.
017900           MOVE LOG-STATUS(1:1) TO WS-STATUS-DIGIT.
018000
018100           SET ST-IDX TO 6.
018200           IF  WS-STATUS-DIGIT IS NUMERIC
018300               IF  WS-STATUS-DIGIT-NUMERIC GREATER THAN ZERO-COUNT
018400               AND WS-STATUS-DIGIT-NUMERIC LESS THAN 6
018500                   SET ST-IDX TO WS-STATUS-DIGIT-NUMERIC.
018600
018700           ADD ONE TO ST-COUNT(ST-IDX).
018800
018900           IF  ST-IDX EQUAL TWO
019000               ADD ONE TO MT-STATUS-2XX-COUNT.
019100
019200       3500-EXIT.
019300           EXIT.
019400
019500*****************************************************************
019600* Bump the one run-wide total this program owns.  First/last   *
019700* simulated timestamps and the throughput window are TRM004's  *
019800* responsibility, not this program's -- it is never handed     *
019900* LOG-CONTROL.                                                  *
020000*****************************************************************
020100       3600-BUMP-TOTALS.
020200           ADD ONE TO MT-TOTAL-REQUESTS.
020300
020400       3600-EXIT.
020500           EXIT.
020600
020700*****************************************************************
020800* Return to TRM001.                                             *
020900*****************************************************************
021000       9000-RETURN.
021100           GOBACK.
021200
021300       9000-EXIT.
021400           EXIT.
