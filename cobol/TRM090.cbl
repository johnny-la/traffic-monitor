000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. TRM090.
000300       AUTHOR. R JACKSON AND R FRERKING.
000400       INSTALLATION. DATA CENTER SERVICES.
000500       DATE-WRITTEN. 1987-04-30.
000600       DATE-COMPILED.
000700       SECURITY. UNCLASSIFIED - PRODUCTION BATCH.
000800*****************************************************************
000900*                                                               *
001000* TRM090 - End-of-run traffic report printer.                   *
001100*                                                               *
001200* CALLed by TRM001 exactly once, after the access log has been *
001300* read to end of file.  Computes the three derived metrics,    *
001400* then opens, writes and closes TRAFFIC-REPORT-FILE -- this    *
001500* program is the only one that ever touches that file, the     *
001600* same way this shop's report printers have always been the  *
001700* central error-message resources.                              *
001800*                                                               *
001900*----------------------------------------------------------------*
002000* Date       UserID    Description                              *
002100* ---------- --------  ---------------------------------------- *
002200* 1987-04-30 RJACKSON  Original coding.                         *
002300* 1987-09-14 RFRERKNG  Status block now skips classes with a    *
002400*                      zero count instead of printing a zero     *
002500*                      row for every one of the 6 classes.      *
002600* 1998-10-05 RFRERKNG  Y2K -- no 2-digit year fields in this     *
002700*                      program, reviewed and signed off.         *
002800* 1999-01-22 RJACKSON  Y2K sign-off, request TRM-9899.          *
002900* 2003-03-27 SPATEL    Request TRM-1288: "Website with most      *
003000*                      hits" line now prints "None" when no      *
003100*                      requests were processed, previously       *
003200*                      printed blanks.                           *
003310* 2006-05-15 TCHEN     Shop standard TRM-1402: condition-name   *
003320*                      MAX-HOST-FOUND added off WS-FOUND-FLAG;  *
003330*                      ONE moved to 77-level, standalone-       *
003340*                      counter convention.                      *
003350*****************************************************************
003400       ENVIRONMENT DIVISION.
003500       CONFIGURATION SECTION.
003600       SPECIAL-NAMES.
003700           C01 IS TOP-OF-FORM.
003800
003900       INPUT-OUTPUT SECTION.
004000       FILE-CONTROL.
004100           SELECT TRAFFIC-REPORT-FILE ASSIGN TO TRMRPT
004200               ORGANIZATION IS LINE SEQUENTIAL
004300               FILE STATUS IS WS-TRMRPT-STATUS.
004400
004500       DATA DIVISION.
004600       FILE SECTION.
004700       FD  TRAFFIC-REPORT-FILE
004800           RECORDING MODE IS V.
004900       01  TRAFFIC-REPORT-LINE         PIC X(132).
005000
005100       WORKING-STORAGE SECTION.
005200
005300*****************************************************************
005400* DEFINE LOCAL VARIABLES                                        *
005500*****************************************************************
005600       01  WS-TRMRPT-STATUS            PIC X(02) VALUE '00'.
005650       01  WS-TRMRPT-STATUS-ALT REDEFINES WS-TRMRPT-STATUS
005660                                   PIC 9(02).
005700       77  ONE                         PIC S9(04) COMP VALUE 1.
005800       01  ZERO-COUNT                  PIC S9(04) COMP VALUE ZEROES.
005900       01  WS-FOUND-FLAG               PIC X(01) VALUE 'N'.
005910           88  MAX-HOST-FOUND          VALUE 'Y'.
006000
006100*****************************************************************
006200* Print-line work area -- built by each WRITE-* paragraph,     *
006300* then MOVEd to TRAFFIC-REPORT-LINE.  The DETAIL-LINE ALT view *
006400* lets a paragraph blank the whole 132 bytes in one MOVE.      *
006500*****************************************************************
006600       01  PR-LINE.
006700           02  PR-TEXT                 PIC X(120) VALUE SPACES.
006800           02  FILLER                  PIC X(12)  VALUE SPACES.
006900       01  PR-DETAIL-LINE REDEFINES PR-LINE.
007000           02  FILLER                  PIC X(132).
007020
007050*****************************************************************
007060* One horizontal rule, written to frame each report block.     *
007070*****************************************************************
007080       01  PR-RULE-LINE                PIC X(132) VALUE ALL '-'.
007100
007200*****************************************************************
007300* Edited fields used only while building PR-TEXT.              *
007400*****************************************************************
007500       01  PR-EDIT-HITS                PIC ZZZ,ZZZ,ZZ9.
007600       01  PR-EDIT-TOTAL-REQ           PIC ZZZ,ZZZ,ZZ9.
007700       01  PR-EDIT-RPS                 PIC ZZZ,ZZZ,ZZ9.999.
007800       01  PR-EDIT-PERCENT             PIC ZZ9.99.
007900
008000*****************************************************************
008100* Status-class meaning literals, one per row of STATUS-TABLE   *
008200* in table order (class 1 thru 5, then "Unknown").             *
008300*****************************************************************
008400       01  ST-MEANING-TABLE.
008500           02  FILLER  PIC X(20) VALUE 'Informational 1xx   '.
008520           02  FILLER  PIC X(02) VALUE SPACES.
008600           02  FILLER  PIC X(20) VALUE 'Success 2xx         '.
008620           02  FILLER  PIC X(02) VALUE SPACES.
008700           02  FILLER  PIC X(20) VALUE 'Redirection 3xx     '.
008720           02  FILLER  PIC X(02) VALUE SPACES.
008800           02  FILLER  PIC X(20) VALUE 'Client Error 4xx    '.
008820           02  FILLER  PIC X(02) VALUE SPACES.
008900           02  FILLER  PIC X(20) VALUE 'Server Error 5xx    '.
008920           02  FILLER  PIC X(02) VALUE SPACES.
009000           02  FILLER  PIC X(20) VALUE 'Unknown Status Code '.
009020           02  FILLER  PIC X(02) VALUE SPACES.
009100       01  ST-MEANING-ENTRY REDEFINES ST-MEANING-TABLE.
009200           02  ST-MEANING-ROW OCCURS 6 TIMES
009300                       INDEXED BY ST-M-IDX.
009320               05  ST-MEANING          PIC X(20).
009340               05  FILLER              PIC X(02).
009500
009600       LINKAGE SECTION.
009700       COPY TRMFFC.
009800       COPY TRMFKC.
009900       COPY TRMFLC.
010000
010100       PROCEDURE DIVISION USING WS-TABLE
010200                                STATUS-TABLE
010300                                ALERT-TABLE
010400                                MT-TOTALS
010500                                WS-MAX-ENTRY.
010600
010700*****************************************************************
010800* Main process.                                                 *
010900*****************************************************************
011000           PERFORM 1000-INITIALIZE         THRU 1000-EXIT.
011010           PERFORM 2950-WRITE-RULE         THRU 2950-EXIT.
011020           PERFORM 2000-WRITE-HEADER       THRU 2000-EXIT.
011030           PERFORM 2950-WRITE-RULE         THRU 2950-EXIT.
011040           PERFORM 3000-WRITE-METRICS      THRU 3000-EXIT.
011050           PERFORM 2950-WRITE-RULE         THRU 2950-EXIT.
011060           PERFORM 4000-WRITE-STATUS       THRU 4000-EXIT.
011070           PERFORM 2950-WRITE-RULE         THRU 2950-EXIT.
011080           PERFORM 5000-WRITE-ALERTS       THRU 5000-EXIT.
011090           PERFORM 2950-WRITE-RULE         THRU 2950-EXIT.
011095           PERFORM 9000-RETURN             THRU 9000-EXIT.
011600
011700*****************************************************************
011800* Open the report file; compute the three derived metrics       *
011900* before anything is printed.                                   *
012000*****************************************************************
012100       1000-INITIALIZE.
012200           OPEN OUTPUT TRAFFIC-REPORT-FILE.
012300           PERFORM 1100-COMPUTE-DERIVED    THRU 1100-EXIT.
012400
012500       1000-EXIT.
012600           EXIT.
012700
012800*****************************************************************
012900* Derive the three computed metrics MT-TOTALS does not carry   *
013000* until end of run -- success percent, elapsed seconds and     *
013050* average requests per second.                                 *
013100*****************************************************************
013200       1100-COMPUTE-DERIVED.
013300           IF  MT-TOTAL-REQUESTS EQUAL ZERO-COUNT
013400               MOVE ZEROES TO MT-SUCCESS-PERCENT
013500           ELSE
013600               COMPUTE MT-SUCCESS-PERCENT ROUNDED =
013700                   100 * MT-STATUS-2XX-COUNT / MT-TOTAL-REQUESTS.
013800
013900           COMPUTE MT-ELAPSED-SECONDS =
014000               (MT-LAST-TIMESTAMP - MT-FIRST-TIMESTAMP) / 1000.
014100
014200           IF  MT-ELAPSED-SECONDS EQUAL ZERO-COUNT
014300               MOVE ZEROES TO MT-AVG-RPS
014400           ELSE
014500               COMPUTE MT-AVG-RPS ROUNDED =
014600                   MT-TOTAL-REQUESTS / MT-ELAPSED-SECONDS.
014700
014800       1100-EXIT.
014900           EXIT.
015000
015100*****************************************************************
015200* "Website with most hits:" row, then one row per section      *
015300* recorded against that host.  Prints "None" when no requests  *
015400* were processed at all.                                        *
015500*****************************************************************
015600       2000-WRITE-HEADER.
015700           MOVE SPACES TO PR-LINE.
015800           IF  MT-TOTAL-REQUESTS EQUAL ZERO-COUNT
015900               MOVE 'Website with most hits: None' TO PR-TEXT
016000               PERFORM 2900-WRITE-LINE      THRU 2900-EXIT
016100           ELSE
016200               MOVE WM-HITS TO PR-EDIT-HITS
016300               STRING 'Website with most hits: | ' DELIMITED BY SIZE
016400                      WM-HOST                    DELIMITED BY SPACE
016500                      ' ('                        DELIMITED BY SIZE
016600                      PR-EDIT-HITS                DELIMITED BY SIZE
016700                      ' hits)'                    DELIMITED BY SIZE
016800                   INTO PR-TEXT
016900               PERFORM 2900-WRITE-LINE      THRU 2900-EXIT
017000               PERFORM 2100-FIND-MAX-ENTRY  THRU 2100-EXIT
017100               PERFORM 2200-WRITE-SECTIONS  THRU 2200-EXIT.
017200
017300       2000-EXIT.
017400           EXIT.
017500
017600*****************************************************************
017700* Re-locate the max-hit host's own WS-TABLE row so its section  *
017800* list can be printed (WS-MAX-ENTRY carries only the snapshot  *
017900* host/hits, not the section list).                             *
018000*****************************************************************
018100       2100-FIND-MAX-ENTRY.
018200           MOVE 'N' TO WS-FOUND-FLAG.
018300           IF  WS-ENTRY-COUNT GREATER THAN ZERO-COUNT
018400               SET WS-IDX TO 1
018500               SEARCH WS-ENTRY
018600                   AT END
018700                       NEXT SENTENCE
018800                   WHEN WS-HOST(WS-IDX) EQUAL WM-HOST
018900                       MOVE 'Y' TO WS-FOUND-FLAG
019000               END-SEARCH.
019100
019200       2100-EXIT.
019300           EXIT.
019400
019500*****************************************************************
019600* "Sections hit:" header plus one row per distinct section.    *
019700*****************************************************************
019800       2200-WRITE-SECTIONS.
019900           IF  WS-FOUND-FLAG EQUAL 'Y'
020000               MOVE SPACES TO PR-LINE
020100               MOVE 'Sections hit: |' TO PR-TEXT
020200               PERFORM 2900-WRITE-LINE    THRU 2900-EXIT
020300               PERFORM 2300-WRITE-SECTION-ROW  THRU 2300-EXIT
020400                   VARYING WS-SEC-IDX FROM 1 BY 1
020500                   UNTIL WS-SEC-IDX GREATER THAN
020600                         WS-SECTION-COUNT(WS-IDX).
020700
020800       2200-EXIT.
020900           EXIT.
021000
021100       2300-WRITE-SECTION-ROW.
021200           MOVE SPACES TO PR-LINE.
021300           STRING '  | ' DELIMITED BY SIZE
021400                  WS-SECTION(WS-IDX, WS-SEC-IDX) DELIMITED BY SPACE
021500               INTO PR-TEXT.
021600           PERFORM 2900-WRITE-LINE  THRU 2900-EXIT.
021700
021800       2300-EXIT.
021900           EXIT.
022000
022100*****************************************************************
022200* Move PR-LINE to the FD record and WRITE it.                  *
022300*****************************************************************
022400       2900-WRITE-LINE.
022500           WRITE TRAFFIC-REPORT-LINE FROM PR-LINE.
022600
022700       2900-EXIT.
022800           EXIT.
022810
022820*****************************************************************
022830* Write one dashed rule line, used to frame each report block. *
022840*****************************************************************
022850       2950-WRITE-RULE.
022860           WRITE TRAFFIC-REPORT-LINE FROM PR-RULE-LINE.
022870
022880       2950-EXIT.
022890           EXIT.
022900
023000*****************************************************************
023100* Total requests / average RPS / success rate.                 *
023200*****************************************************************
023300       3000-WRITE-METRICS.
023400           MOVE SPACES TO PR-LINE.
023500           MOVE MT-TOTAL-REQUESTS TO PR-EDIT-TOTAL-REQ.
023600           STRING 'Total requests: | ' DELIMITED BY SIZE
023700                  PR-EDIT-TOTAL-REQ   DELIMITED BY SIZE
023800               INTO PR-TEXT.
023900           PERFORM 2900-WRITE-LINE  THRU 2900-EXIT.
024000
024100           MOVE SPACES TO PR-LINE.
024200           MOVE MT-AVG-RPS TO PR-EDIT-RPS.
024300           STRING 'Requests per second (avg): | ' DELIMITED BY SIZE
024400                  PR-EDIT-RPS                    DELIMITED BY SIZE
024500               INTO PR-TEXT.
024600           PERFORM 2900-WRITE-LINE  THRU 2900-EXIT.
024700
024800           MOVE SPACES TO PR-LINE.
024900           MOVE MT-SUCCESS-PERCENT TO PR-EDIT-PERCENT.
025000           STRING 'Success rate (2xx responses): | ' DELIMITED BY SIZE
025100                  PR-EDIT-PERCENT                  DELIMITED BY SIZE
025200                  '%'                              DELIMITED BY SIZE
025300               INTO PR-TEXT.
025400           PERFORM 2900-WRITE-LINE  THRU 2900-EXIT.
025500
025600       3000-EXIT.
025700           EXIT.
025800
025900*****************************************************************
026000* One row per status class actually observed, ascending       *
026100* digit order (STATUS-TABLE is already built in that order).   *
026200*****************************************************************
026300       4000-WRITE-STATUS.
026400           PERFORM 4100-WRITE-STATUS-ROW   THRU 4100-EXIT
026500               VARYING ST-IDX FROM 1 BY 1
026600               UNTIL ST-IDX GREATER THAN 6.
026700
026800       4000-EXIT.
026900           EXIT.
027000
027100       4100-WRITE-STATUS-ROW.
027200           IF  ST-COUNT(ST-IDX) GREATER THAN ZERO-COUNT
027300               SET ST-M-IDX TO ST-IDX
027400               MOVE SPACES TO PR-LINE
027500               MOVE ST-COUNT(ST-IDX) TO PR-EDIT-HITS
027600               STRING ST-MEANING(ST-M-IDX) DELIMITED BY SPACE
027700                      ' | '                 DELIMITED BY SIZE
027800                      PR-EDIT-HITS           DELIMITED BY SIZE
027900                   INTO PR-TEXT
028000               PERFORM 2900-WRITE-LINE      THRU 2900-EXIT.
028100
028200       4100-EXIT.
028300           EXIT.
028400
028500*****************************************************************
028600* "Alert History:" header, then one row per alert in the order *
028700* raised.                                                       *
028800*****************************************************************
028900       5000-WRITE-ALERTS.
029000           MOVE SPACES TO PR-LINE.
029100           MOVE 'Alert History:' TO PR-TEXT.
029200           PERFORM 2900-WRITE-LINE  THRU 2900-EXIT.
029300
029400           PERFORM 5100-WRITE-ALERT-ROW   THRU 5100-EXIT
029500               VARYING AL-IDX FROM 1 BY 1
029600               UNTIL AL-IDX GREATER THAN AL-ENTRY-COUNT.
029700
029800       5000-EXIT.
029900           EXIT.
030000
030100       5100-WRITE-ALERT-ROW.
030200           MOVE SPACES TO PR-LINE.
030300           MOVE AL-HITS(AL-IDX) TO PR-EDIT-HITS.
030400
030500           IF  AL-RECOVERY-FLAG(AL-IDX) EQUAL 'Y'
030600               STRING '[RECOVERY] High traffic has recovered'
030700                                             DELIMITED BY SIZE
030800                      ' - hits = '            DELIMITED BY SIZE
030900                      PR-EDIT-HITS            DELIMITED BY SIZE
031000                      ' triggered at '        DELIMITED BY SIZE
031100                      AL-DATE-TEXT(AL-IDX)    DELIMITED BY SPACE
031200                   INTO PR-TEXT
031300           ELSE
031400               STRING '[CRITICAL] High traffic generated an alert'
031500                                             DELIMITED BY SIZE
031600                      ' - hits = '            DELIMITED BY SIZE
031700                      PR-EDIT-HITS            DELIMITED BY SIZE
031800                      ' triggered at '        DELIMITED BY SIZE
031900                      AL-DATE-TEXT(AL-IDX)    DELIMITED BY SPACE
032000                   INTO PR-TEXT.
032100
032200           PERFORM 2900-WRITE-LINE  THRU 2900-EXIT.
032300
032400       5100-EXIT.
032500           EXIT.
032600
032700*****************************************************************
032800* Close the report file, return to TRM001.                     *
032900*****************************************************************
033000       9000-RETURN.
033100           CLOSE TRAFFIC-REPORT-FILE.
033200           GOBACK.
033300
033400       9000-EXIT.
033500           EXIT.
