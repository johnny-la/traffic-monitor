000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. TRM001.
000300       AUTHOR. R JACKSON.
000400       INSTALLATION. DATA CENTER SERVICES.
000500       DATE-WRITTEN. 1987-04-02.
000600       DATE-COMPILED.
000700       SECURITY. UNCLASSIFIED - PRODUCTION BATCH.
000800*****************************************************************
000900*                                                               *
001000* TRM - Traffic Report Monitor, nightly/on-demand batch run.   *
001100*                                                               *
001200* This is the driver step of the TRM job.  It reads the Web    *
001300* server access log one line at a time, parses each line into  *
001400* its host/date/request/status/bytes fields, and for every     *
001500* line that parses cleanly CALLs TRM002 to roll the hit into    *
001600* the website and status-code accumulators and TRM004 to       *
001700* re-evaluate the high-traffic window.  When TRM004 reports     *
001800* that an alert fired, this step builds the ALERT-LOG-FILE      *
001900* line and writes it immediately, the same way the old live    *
002000* monitor printed each alert as it happened.  At end of file     *
002100* TRM090 is CALLed once to produce the tabular summary report. *
002200*                                                               *
002300*----------------------------------------------------------------*
002400* Date       UserID    Description                              *
002500* ---------- --------  ---------------------------------------- *
002600* 1987-04-02 RJACKSON  Original coding.                         *
002700* 1987-06-19 RJACKSON  Corrected section dedup hand-off to       *
002800*                      TRM003, was clobbering WS-SECTION-COUNT.  *
002900* 1989-11-08 RFRERKNG  Widened LOG-REQUEST to X(80); some proxy  *
003000*                      user-agents were truncating the method.  *
003100* 1992-02-14 RJACKSON  Added MT-INVALID-LOGS routing so a        *
003200*                      malformed line no longer aborts the run. *
003300* 1994-08-30 TCHEN     Added ALERT-LOG-FILE immediate write,     *
003400*                      previously only the end report had them. *
003500* 1998-10-05 RFRERKNG  Y2K -- LOG-DATE and AL-DATE-TEXT reviewed,*
003600*                      no 2-digit year fields in this program.  *
003700* 1999-01-22 RJACKSON  Y2K sign-off, request TRM-9899.          *
003800* 2001-07-11 TCHEN     Request TRM-1140: cap ACCESS-LOG-FILE     *
003900*                      read at 200 bytes to match the new proxy *
004000*                      log rotation job.                        *
004100* 2003-03-27 SPATEL    Request TRM-1288: simulated clock now     *
004200*                      driven off LOG-SEQ-NUMBER, not a DISPLAY- *
004300*                      001 card, so reruns are reproducible.    *
004310* 2006-05-15 TCHEN     Shop standard TRM-1402: condition-name   *
004320*                      AT-END-OF-FILE added off EOF for trace    *
004330*                      readability; THREE moved to 77-level to   *
004340*                      match the standalone-counter convention.  *
004350* 2006-06-02 TCHEN     Request TRM-1402 follow-up: ACCESS-LOG-    *
004360*                      FILE OPEN now checked against a numeric    *
004370*                      ALT view of WS-ACCLOG-STATUS instead of    *
004380*                      riding in silent; removed the leftover     *
004390*                      WS-PREFIX-VIEW scratch area it replaced.   *
004400*****************************************************************
004500       ENVIRONMENT DIVISION.
004600       CONFIGURATION SECTION.
004700       SPECIAL-NAMES.
004800           C01 IS TOP-OF-FORM
004900           CLASS TRM-NUMERIC IS "0123456789"
005000           CLASS TRM-ALPHA   IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005100                                "abcdefghijklmnopqrstuvwxyz"
005200           SWITCH-1 IS TRM-TRACE-SWITCH
005300               ON STATUS IS TRM-TRACE-ON
005400               OFF STATUS IS TRM-TRACE-OFF.
005500
005600       INPUT-OUTPUT SECTION.
005700       FILE-CONTROL.
005800           SELECT ACCESS-LOG-FILE ASSIGN TO ACCLOG
005900               ORGANIZATION IS LINE SEQUENTIAL
006000               FILE STATUS IS WS-ACCLOG-STATUS.
006100           SELECT ALERT-LOG-FILE  ASSIGN TO ALERTLOG
006200               ORGANIZATION IS LINE SEQUENTIAL
006300               FILE STATUS IS WS-ALERTLOG-STATUS.
006400
006500       DATA DIVISION.
006600       FILE SECTION.
006700       FD  ACCESS-LOG-FILE
006800           RECORDING MODE IS V.
006900       01  ACCESS-LOG-LINE             PIC X(200).
007000
007100       FD  ALERT-LOG-FILE
007200           RECORDING MODE IS V.
007300       01  ALERT-LOG-LINE              PIC X(132).
007400
007500       WORKING-STORAGE SECTION.
007600
007700*****************************************************************
007800* DEFINE LOCAL VARIABLES                                        *
007900*****************************************************************
008000       01  WS-ACCLOG-STATUS            PIC X(02) VALUE '00'.
008050       01  WS-ACCLOG-STATUS-ALT REDEFINES WS-ACCLOG-STATUS
008060                                   PIC 9(02).
008100       01  WS-ALERTLOG-STATUS          PIC X(02) VALUE '00'.
008200       01  EOF                         PIC X(01) VALUE 'N'.
008210           88  AT-END-OF-FILE          VALUE 'Y'.
008300
008400       01  ONE                         PIC S9(04) COMP VALUE 1.
008500       01  TWO                         PIC S9(04) COMP VALUE 2.
008600       77  THREE                       PIC S9(04) COMP VALUE 3.
008700       01  ZERO-COUNT                  PIC S9(04) COMP VALUE ZEROES.
008750       01  LOG-LINE-AREA               PIC X(200) VALUE SPACES.
008775       01  WS-ALERT-RAISED             PIC X(01)  VALUE 'N'.
008800
008900*****************************************************************
009000* Run parameters for the high-traffic hysteresis check.  The   *
009100* production defaults below (1000.000 RPS over a trailing      *
009200* 120000-millisecond window) match the operating thresholds   *
009250* carried over from the old live traffic monitor.              *
009300*****************************************************************
009400       01  HIGH-TRAFFIC-RPS-THRESHOLD  PIC 9(04)V9(03) COMP-3
009500                                       VALUE 1000.000.
009600       01  HIGH-TRAFFIC-TIME-WINDOW-MS PIC 9(09) COMP
009700                                       VALUE 120000.
009800       01  SIMULATED-INTERVAL-MS       PIC 9(09) COMP
009900                                       VALUE 100.
010000
010100*****************************************************************
010200* Parse work fields -- scratch area for 3100-PARSE-LINE.       *
010300*****************************************************************
010400       01  WS-PARSE-WORK.
010500           02  WS-PTR                  PIC S9(04) COMP VALUE 1.
010600           02  WS-PRE-BRACKET          PIC X(90)  VALUE SPACES.
010700           02  WS-JUNK                 PIC X(10)  VALUE SPACES.
010800           02  WS-TAIL                 PIC X(20)  VALUE SPACES.
010900           02  WS-BYTES-TEXT           PIC X(12)  VALUE SPACES.
011000           02  WS-TOKEN-COUNT          PIC S9(04) COMP VALUE ZEROES.
011100           02  WS-DELIM-TALLY          PIC S9(04) COMP VALUE ZEROES.
011200           02  FILLER                  PIC X(20)  VALUE SPACES.
011300
012600*****************************************************************
012700* Print-line work area for 4000-WRITE-ALERT -- built fresh each *
012800* time an alert fires, then WRITEn to ALERT-LOG-FILE by the     *
012900* REDEFINES below.                                              *
013000*****************************************************************
013200       01  ALERT-LINE-WORK.
013300           02  ALW-TEXT                PIC X(110) VALUE SPACES.
013400           02  FILLER                  PIC X(22)  VALUE SPACES.
013700
013800       01  ALERT-LINE-REDEF REDEFINES ALERT-LINE-WORK.
013900           02  FILLER                  PIC X(132).
014000
014100*****************************************************************
014200* Alert tag literals and the run-end summary line message,     *
014300* DISPLAYed to SYSOUT (see 9000-RETURN).                       *
014400*****************************************************************
014500       01  MSG-CRITICAL
014550           PIC X(43) VALUE
014560           '[CRITICAL] High traffic generated an alert'.
014570       01  MSG-RECOVERY
014580           PIC X(39) VALUE
014590           '[RECOVERY] High traffic has recovered'.
014595       01  AW-HITS-EDIT                PIC ZZZ,ZZZ,ZZ9.
014596       01  MSG-OPEN-FAILED             PIC X(42) VALUE
014597           'TRM001 ABORT - ACCESS-LOG-FILE OPEN FAILED'.
014700       01  MSG-RUN-COMPLETE.
014800           02  FILLER                  PIC X(20) VALUE 'TRM001 RUN COMPLETE-'.
014900           02  MRC-TOTAL               PIC ZZZ,ZZZ,ZZ9.
015000           02  FILLER                  PIC X(18) VALUE ' RECORDS PROCESSED'.
015100
015200*****************************************************************
015300* Record layouts -- shared by TRM002/TRM003/TRM004/TRM006/     *
015400* TRM090, COPYd the same way this shop copies its small       *
015500* per-record layout books into every action module.            *
015600*****************************************************************
015700       COPY TRMFLC.
015800       COPY TRMFFC.
015900       COPY TRMFKC.
016000
016100       LINKAGE SECTION.
016200
016300       PROCEDURE DIVISION.
016400
016500*****************************************************************
016600* Main process.                                                 *
016700*****************************************************************
016800           PERFORM 1000-INITIALIZE         THRU 1000-EXIT.
016900           PERFORM 2000-READ-RECORD        THRU 2000-EXIT.
017000           PERFORM 3000-PROCESS-RECORD     THRU 3000-EXIT
017100                   WITH TEST BEFORE
017200                   UNTIL EOF EQUAL 'Y'.
017300           PERFORM 8000-WRITE-REPORT       THRU 8000-EXIT.
017400           PERFORM 9000-RETURN             THRU 9000-EXIT.
017500
017600*****************************************************************
017700* Open files, zero the accumulator tables.                     *
017800*****************************************************************
017900       1000-INITIALIZE.
018000           OPEN INPUT  ACCESS-LOG-FILE.
018050           IF  WS-ACCLOG-STATUS-ALT NOT EQUAL ZERO
018060               DISPLAY MSG-OPEN-FAILED
018070               MOVE 'Y' TO EOF.
018100           OPEN OUTPUT ALERT-LOG-FILE.
018200
018300           MOVE ZEROES TO MT-TOTALS.
018400           MOVE 'N'    TO MT-HIGH-TRAFFIC-FLAG.
018500           MOVE ZEROES TO WS-ENTRY-COUNT.
018600           MOVE ZEROES TO ST-ENTRY-COUNT.
018700           MOVE ZEROES TO AL-ENTRY-COUNT.
018800           MOVE SPACES TO WS-MAX-ENTRY.
018900           MOVE ZEROES TO WM-HITS.
018950           MOVE ZEROES TO LOG-CONTROL.
019000
019100           PERFORM 1100-INIT-STATUS-TABLE  THRU 1100-EXIT.
019200
019300           MOVE 1 TO WIN-FRONT.
019400           MOVE 0 TO WIN-BACK.
019500           MOVE ZEROES TO WIN-COUNT.
019600
019700       1000-EXIT.
019800           EXIT.
019900
020000*****************************************************************
020100* Pre-load the six status-class rows (1..5 plus Unknown) so    *
020200* TRM002 only has to SEARCH, never INSERT, at run time.        *
020300*****************************************************************
020400       1100-INIT-STATUS-TABLE.
020500           SET ST-IDX TO 1.
020600           MOVE '1' TO ST-CLASS-DIGIT(1).
020700           MOVE '2' TO ST-CLASS-DIGIT(2).
020800           MOVE '3' TO ST-CLASS-DIGIT(3).
020900           MOVE '4' TO ST-CLASS-DIGIT(4).
021000           MOVE '5' TO ST-CLASS-DIGIT(5).
021100           MOVE '?' TO ST-CLASS-DIGIT(6).
021200           MOVE 6   TO ST-ENTRY-COUNT.
021300
021400       1100-EXIT.
021500           EXIT.
021600
021700*****************************************************************
021800* Read one line of the access log; assign it the simulated     *
021900* per-record clock used by the throughput window check.        *
022000*****************************************************************
022100       2000-READ-RECORD.
022150           IF  AT-END-OF-FILE
022160               GO TO 2000-EXIT.
022200           READ ACCESS-LOG-FILE INTO LOG-LINE-AREA
022300               AT END
022400                   MOVE 'Y' TO EOF
022500               NOT AT END
022600                   ADD ONE TO LOG-SEQ-NUMBER
022700                   COMPUTE LOG-SIM-TIMESTAMP =
022800                       (LOG-SEQ-NUMBER - 1) * SIMULATED-INTERVAL-MS
022900           END-READ.
023000
023100       2000-EXIT.
023200           EXIT.
023300
023400*****************************************************************
023500* Parse the line; if it is valid, roll it into the            *
023600* accumulators and re-check the throughput window; either way *
023700* read the next line before returning.                         *
023800*****************************************************************
023900       3000-PROCESS-RECORD.
024000           PERFORM 3100-PARSE-LINE          THRU 3100-EXIT.
024100
024200           IF  LOG-VALID-FLAG EQUAL 'Y'
024300               PERFORM 3200-ANALYZE          THRU 3200-EXIT
024400               PERFORM 3300-CHECK-WINDOW     THRU 3300-EXIT
024500           ELSE
024600               ADD ONE TO MT-INVALID-LOGS.
024700
024800           PERFORM 2000-READ-RECORD         THRU 2000-EXIT.
024900
025000       3000-EXIT.
025100           EXIT.
025200
025300*****************************************************************
025400* Split one Apache common-log-format line into LOG-HOST thru   *
025500* LOG-BYTES.  Any line that does not match the expected        *
025600* host/date/request/status/bytes shape comes back with         *
025650* LOG-VALID-FLAG set to 'N' rather than abending the run.       *
025700*****************************************************************
025800       3100-PARSE-LINE.
025900           MOVE SPACES  TO LOG-RECORD.
026000           MOVE 'Y'     TO LOG-VALID-FLAG.
026100           MOVE 1       TO WS-PTR.
026200           MOVE SPACES  TO WS-PRE-BRACKET WS-JUNK WS-TAIL.
026300
026400           UNSTRING LOG-LINE-AREA DELIMITED BY '['
026500               INTO WS-PRE-BRACKET
026600               WITH POINTER WS-PTR
026700               ON OVERFLOW MOVE 'N' TO LOG-VALID-FLAG
026800           END-UNSTRING.
026900
027000           IF  LOG-VALID-FLAG EQUAL 'Y'
027100               UNSTRING LOG-LINE-AREA DELIMITED BY ']'
027200                   INTO LOG-DATE
027300                   WITH POINTER WS-PTR
027400                   ON OVERFLOW MOVE 'N' TO LOG-VALID-FLAG
027500               END-UNSTRING.
027600
027700           IF  LOG-VALID-FLAG EQUAL 'Y'
027800               UNSTRING LOG-LINE-AREA DELIMITED BY '"'
027900                   INTO WS-JUNK
028000                   WITH POINTER WS-PTR
028100                   ON OVERFLOW MOVE 'N' TO LOG-VALID-FLAG
028200               END-UNSTRING.
028300
028400           IF  LOG-VALID-FLAG EQUAL 'Y'
028500               UNSTRING LOG-LINE-AREA DELIMITED BY '"'
028600                   INTO LOG-REQUEST
028700                   WITH POINTER WS-PTR
028800                   ON OVERFLOW MOVE 'N' TO LOG-VALID-FLAG
028900               END-UNSTRING.
029000
029100           IF  LOG-VALID-FLAG EQUAL 'Y'
029200               MOVE LOG-LINE-AREA(WS-PTR:) TO WS-TAIL
029300               PERFORM 3110-SPLIT-PREFIX    THRU 3110-EXIT
029400               PERFORM 3120-SPLIT-REQUEST   THRU 3120-EXIT
029500               PERFORM 3130-SPLIT-TAIL      THRU 3130-EXIT.
029600
029700       3100-EXIT.
029800           EXIT.
029900
030000*****************************************************************
030100* Split "host id authuser" into exactly three tokens.  Fewer   *
030200* or more than three is an invalid line.                       *
030300* ON OVERFLOW catches a 4th token; the blank tests below catch *
030400* fewer than three.                                            *
030500*****************************************************************
030600       3110-SPLIT-PREFIX.
030700           UNSTRING WS-PRE-BRACKET DELIMITED BY ALL SPACES
030800               INTO LOG-HOST
030900                    LOG-ID
031000                    LOG-AUTH-USER
031100               ON OVERFLOW MOVE 'N' TO LOG-VALID-FLAG
031200           END-UNSTRING.
031300
031400           IF  LOG-HOST EQUAL SPACES
031500           OR  LOG-ID   EQUAL SPACES
031600           OR  LOG-AUTH-USER EQUAL SPACES
031700               MOVE 'N' TO LOG-VALID-FLAG.
031800
031900       3110-EXIT.
032000           EXIT.
032100
032200*****************************************************************
032300* Split the quoted request into method/url/protocol.  Must     *
032400* yield exactly three space-delimited tokens.                 *
032500* ON OVERFLOW catches a 4th token; the blank tests below catch *
032600* fewer than three.                                            *
032700*****************************************************************
032800       3120-SPLIT-REQUEST.
032900           UNSTRING LOG-REQUEST DELIMITED BY ALL SPACES
033000               INTO LOG-REQ-METHOD
033100                    LOG-REQ-URL
033200                    LOG-REQ-PROTOCOL
033300               ON OVERFLOW MOVE 'N' TO LOG-VALID-FLAG
033400           END-UNSTRING.
033500
033600           IF  LOG-REQ-METHOD   EQUAL SPACES
033700           OR  LOG-REQ-URL      EQUAL SPACES
033800           OR  LOG-REQ-PROTOCOL EQUAL SPACES
033900               MOVE 'N' TO LOG-VALID-FLAG.
033910
033920       3120-EXIT.
033930           EXIT.
034000
034100*****************************************************************
034200* Split the trailing " status bytes" into LOG-STATUS/LOG-BYTES.*
034300* Status must be exactly 3 characters; bytes must be numeric.  *
034400*****************************************************************
034500       3130-SPLIT-TAIL.
034600           MOVE SPACES TO WS-BYTES-TEXT.
034700           UNSTRING WS-TAIL DELIMITED BY ALL SPACES
034800               INTO LOG-STATUS
034900                    WS-BYTES-TEXT.
035000
035100           IF  LOG-STATUS EQUAL SPACES
035200           OR  WS-BYTES-TEXT EQUAL SPACES
035300               MOVE 'N' TO LOG-VALID-FLAG.
035400
035500           IF  LOG-VALID-FLAG EQUAL 'Y'
035600               IF  LOG-STATUS IS NOT NUMERIC
035700               OR  WS-BYTES-TEXT IS NOT NUMERIC
035800                   MOVE 'N' TO LOG-VALID-FLAG
035900               ELSE
036000                   MOVE WS-BYTES-TEXT TO LOG-BYTES.
036100
036200       3130-EXIT.
036300           EXIT.
036400
036500*****************************************************************
036600* Roll one valid record into the website/status/total          *
036700* accumulators.                                                 *
036800*****************************************************************
036900       3200-ANALYZE.
037000           CALL 'TRM002' USING LOG-RECORD
037100                               WS-TABLE
037200                               STATUS-TABLE
037300                               MT-TOTALS
037400                               WS-MAX-ENTRY.
037500
037600       3200-EXIT.
037700           EXIT.
037800
037900*****************************************************************
038000* Re-evaluate the rolling throughput window for this record's  *
038100* simulated timestamp; if TRM004 raised an alert, write it.    *
038200*****************************************************************
038300       3300-CHECK-WINDOW.
038400           MOVE SPACES TO ALERT-WORK-ENTRY.
038500           MOVE 'N'    TO WS-ALERT-RAISED.
038600
038700           CALL 'TRM004' USING LOG-CONTROL
038800                               WINDOW-TABLE
038900                               MT-TOTALS
039000                               HIGH-TRAFFIC-RPS-THRESHOLD
039100                               HIGH-TRAFFIC-TIME-WINDOW-MS
039200                               ALERT-WORK-ENTRY
039300                               WS-ALERT-RAISED
039400                               ALERT-TABLE.
039500
039600           IF  WS-ALERT-RAISED EQUAL 'Y'
039700               PERFORM 4000-WRITE-ALERT     THRU 4000-EXIT.
039800
039900       3300-EXIT.
040000           EXIT.
040100
040200*****************************************************************
040300* Format and write one ALERT-LOG-FILE line, mirroring the way  *
040400* the original live traffic monitor printed each alert the   *
040450* moment it fired.                                              *
040500*****************************************************************
040600       4000-WRITE-ALERT.
040610           MOVE AW-HITS TO AW-HITS-EDIT.
040620           MOVE SPACES  TO ALERT-LINE-WORK.
040630
040640           IF  AW-RECOVERY-FLAG EQUAL 'Y'
040650               STRING MSG-RECOVERY     DELIMITED BY SIZE
040660                      ' - hits = '     DELIMITED BY SIZE
040670                      AW-HITS-EDIT     DELIMITED BY SIZE
040680                      ' triggered at ' DELIMITED BY SIZE
040690                      AW-DATE-TEXT     DELIMITED BY SPACE
040700                   INTO ALW-TEXT
040710           ELSE
040720               STRING MSG-CRITICAL     DELIMITED BY SIZE
040730                      ' - hits = '     DELIMITED BY SIZE
040740                      AW-HITS-EDIT     DELIMITED BY SIZE
040750                      ' triggered at ' DELIMITED BY SIZE
040760                      AW-DATE-TEXT     DELIMITED BY SPACE
040770                   INTO ALW-TEXT.
041800
041900           WRITE ALERT-LOG-LINE FROM ALERT-LINE-WORK.
042000
042100       4000-EXIT.
042200           EXIT.
042300
042400*****************************************************************
042500* End of file -- CALL the report printer module (TRM090).      *
042600*****************************************************************
042700       8000-WRITE-REPORT.
042800           CALL 'TRM090' USING WS-TABLE
042900                               STATUS-TABLE
043000                               ALERT-TABLE
043100                               MT-TOTALS
043200                               WS-MAX-ENTRY.
043300
043400       8000-EXIT.
043500           EXIT.
043600
043700*****************************************************************
043800* Close files, DISPLAY the run-complete message, STOP RUN.     *
043900*****************************************************************
044000       9000-RETURN.
044100           CLOSE ACCESS-LOG-FILE.
044200           CLOSE ALERT-LOG-FILE.
044300
044400           MOVE MT-TOTAL-REQUESTS TO MRC-TOTAL.
044500           DISPLAY MSG-RUN-COMPLETE.
044600
044700           STOP RUN.
044800
044900       9000-EXIT.
045000           EXIT.
