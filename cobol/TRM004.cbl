000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. TRM004.
000300       AUTHOR. R JACKSON.
000400       INSTALLATION. DATA CENTER SERVICES.
000500       DATE-WRITTEN. 1987-04-16.
000600       DATE-COMPILED.
000700       SECURITY. UNCLASSIFIED - PRODUCTION BATCH.
000800*****************************************************************
000900*                                                               *
001000* TRM004 - Throughput window and alert hysteresis.              *
001100*                                                               *
001200* CALLed by TRM001 once per valid record, after TRM002 has     *
001300* already rolled the hit into the website/status accumulators. *
001400* Appends the record's simulated timestamp to the rolling      *
001500* window queue, expires anything older than the trailing       *
001600* HIGH-TRAFFIC-TIME-WINDOW-MS, recomputes the current RPS, and  *
001700* runs the CRITICAL/RECOVERY hysteresis check.  When an alert  *
001800* condition fires it CALLs TRM006 to build the alert row and   *
001900* hands it back to the caller through ALERT-WORK-ENTRY.        *
002000*                                                               *
002100*----------------------------------------------------------------*
002200* Date       UserID    Description                              *
002300* ---------- --------  ---------------------------------------- *
002400* 1987-04-16 RJACKSON  Original coding.                         *
002500* 1990-09-03 RFRERKNG  Window queue made circular (was a        *
002600*                      straight-line array that could run off   *
002700*                      the end of WIN-ENTRY on a long run).     *
002800* 1996-03-11 TCHEN     Hysteresis flag moved into MT-TOTALS so   *
002900*                      it survives between CALLs the same way   *
003000*                      the totals themselves do.                *
003100* 1998-10-05 RFRERKNG  Y2K -- no 2-digit year fields in this     *
003200*                      program, reviewed and signed off.         *
003300* 1999-01-22 RJACKSON  Y2K sign-off, request TRM-9899.          *
003310* 2006-05-15 TCHEN     Shop standard TRM-1402: condition-name   *
003320*                      ALERT-WAS-RAISED added off WS-ALERT-     *
003330*                      RAISED; WINDOW-TABLE-SIZE moved to 77-   *
003340*                      level, standalone-counter convention.    *
003400*****************************************************************
003500       ENVIRONMENT DIVISION.
003600       CONFIGURATION SECTION.
003700       SPECIAL-NAMES.
003800           C01 IS TOP-OF-FORM.
003900
004000       DATA DIVISION.
004100       WORKING-STORAGE SECTION.
004200
004300*****************************************************************
004400* DEFINE LOCAL VARIABLES                                        *
004500*****************************************************************
004600       01  ONE                         PIC S9(04) COMP VALUE 1.
004700       01  ZERO-COUNT                  PIC S9(04) COMP VALUE ZEROES.
004800       77  WINDOW-TABLE-SIZE           PIC S9(08) COMP VALUE 5000.
004900
005000*****************************************************************
005100* WS-CUTOFF-WORK is signed because an early record's cutoff    *
005200* (its timestamp minus the window width) can go negative; the  *
005300* ALT byte view is kept alongside it the way every packed work *
005400* field in this shop gets a hex view for use during a dump.    *
005500*****************************************************************
005600       01  WS-CUTOFF-WORK              PIC S9(15) COMP-3 VALUE ZEROES.
005700       01  WS-CUTOFF-ALT REDEFINES WS-CUTOFF-WORK
005800                                   PIC X(08).
005900
006000*****************************************************************
006100* Current requests-per-second over the (possibly just-         *
006200* expired) window.  ALT byte view kept for the same reason.    *
006300*****************************************************************
006400       01  WS-CURRENT-RPS              PIC S9(09)V9(03) COMP-3
006500                                       VALUE ZEROES.
006600       01  WS-CURRENT-RPS-ALT REDEFINES WS-CURRENT-RPS
006700                                   PIC X(07).
006800
006900       01  WS-WINDOW-SECONDS           PIC S9(09)V9(03) COMP-3
007000                                       VALUE ZEROES.
007050       01  WS-WINDOW-SECONDS-ALT REDEFINES WS-WINDOW-SECONDS
007060                                   PIC X(07).
007100
007200       LINKAGE SECTION.
007300
007400*****************************************************************
007500* Run parameters, passed down from TRM001's working storage.  *
007600*****************************************************************
007700       01  HIGH-TRAFFIC-RPS-THRESHOLD  PIC 9(04)V9(03) COMP-3.
007800       01  HIGH-TRAFFIC-TIME-WINDOW-MS PIC 9(09) COMP.
007900       01  WS-ALERT-RAISED             PIC X(01).
007910           88  ALERT-WAS-RAISED        VALUE 'Y'.
008000
008100       COPY TRMFLC.
008200       COPY TRMFKC.
008300
008400       PROCEDURE DIVISION USING LOG-CONTROL
008500                                WINDOW-TABLE
008600                                MT-TOTALS
008700                                HIGH-TRAFFIC-RPS-THRESHOLD
008800                                HIGH-TRAFFIC-TIME-WINDOW-MS
008900                                ALERT-WORK-ENTRY
009000                                WS-ALERT-RAISED
009100                                ALERT-TABLE.
009200
009300*****************************************************************
009400* Main process.                                                 *
009500*****************************************************************
009600           PERFORM 2000-EVALUATE-WINDOW    THRU 2000-EXIT.
009700           PERFORM 9000-RETURN             THRU 9000-EXIT.
009800
009900*****************************************************************
010000* Update first/last-seen timestamps, refresh the window,       *
010100* recompute RPS, and run the hysteresis check, in that order.  *
010200*****************************************************************
010300       2000-EVALUATE-WINDOW.
010400           IF  MT-TOTAL-REQUESTS EQUAL ONE
010500               MOVE LOG-SIM-TIMESTAMP TO MT-FIRST-TIMESTAMP.
010600           MOVE LOG-SIM-TIMESTAMP TO MT-LAST-TIMESTAMP.
010700
010800           PERFORM 2050-APPEND-TIMESTAMP   THRU 2050-EXIT.
010900
011000           COMPUTE WS-CUTOFF-WORK =
011100               LOG-SIM-TIMESTAMP - HIGH-TRAFFIC-TIME-WINDOW-MS.
011200
011300           PERFORM 2100-EXPIRE-OLD         THRU 2100-EXIT
011400               WITH TEST BEFORE
011500               UNTIL WIN-COUNT EQUAL ZERO-COUNT
011600               OR    WIN-TIMESTAMP(WIN-FRONT) NOT LESS THAN
011700                     WS-CUTOFF-WORK.
011800
011900           PERFORM 2200-COMPUTE-RPS        THRU 2200-EXIT.
012000           PERFORM 2300-CHECK-HIGH         THRU 2300-EXIT.
012100           PERFORM 2400-CHECK-RECOVERY     THRU 2400-EXIT.
012200
012300       2000-EXIT.
012400           EXIT.
012500
012600*****************************************************************
012700* Append this record's simulated timestamp to the circular     *
012800* window queue.                                                 *
012900*****************************************************************
013000       2050-APPEND-TIMESTAMP.
013100           ADD ONE TO WIN-BACK.
013200           IF  WIN-BACK GREATER THAN WINDOW-TABLE-SIZE
013300               MOVE 1 TO WIN-BACK.
013400
013500           MOVE LOG-SIM-TIMESTAMP TO WIN-TIMESTAMP(WIN-BACK).
013600           ADD ONE TO WIN-COUNT.
013700
013800       2050-EXIT.
013900           EXIT.
014000
014100*****************************************************************
014200* One expiration step -- drop the oldest queue entry.  Driven  *
014300* by the UNTIL test in 2000-EVALUATE-WINDOW, which stops as    *
014400* soon as the front entry is back inside the window (linear    *
014500* linear scan from the front of the queue).                    *
014600*****************************************************************
014700       2100-EXPIRE-OLD.
014800           ADD ONE TO WIN-FRONT.
014900           IF  WIN-FRONT GREATER THAN WINDOW-TABLE-SIZE
015000               MOVE 1 TO WIN-FRONT.
015100
015200           SUBTRACT ONE FROM WIN-COUNT.
015300
015400       2100-EXIT.
015500           EXIT.
015600
015700*****************************************************************
015800* CURRENT-RPS = entries remaining in the window /              *
015900* (HIGH-TRAFFIC-TIME-WINDOW-MS / 1000).                        *
016000*****************************************************************
016100       2200-COMPUTE-RPS.
016200           COMPUTE WS-WINDOW-SECONDS =
016300               HIGH-TRAFFIC-TIME-WINDOW-MS / 1000.
016400
016500           IF  WS-WINDOW-SECONDS GREATER THAN ZERO-COUNT
016600               COMPUTE WS-CURRENT-RPS ROUNDED =
016700                   WIN-COUNT / WS-WINDOW-SECONDS
016800           ELSE
016900               MOVE ZEROES TO WS-CURRENT-RPS.
017000
017100       2200-EXIT.
017200           EXIT.
017300
017400*****************************************************************
017500* CRITICAL transition -- only fires while not already in the  *
017600* high-traffic state (the hysteresis flag blocks repeats).    *
017700*****************************************************************
017800       2300-CHECK-HIGH.
017900           IF  MT-HIGH-TRAFFIC-FLAG NOT EQUAL 'Y'
018000           AND WS-CURRENT-RPS NOT LESS THAN HIGH-TRAFFIC-RPS-THRESHOLD
018100               MOVE 'N' TO AW-RECOVERY-FLAG
018200               MOVE WIN-COUNT         TO AW-HITS
018300               MOVE LOG-SIM-TIMESTAMP TO AW-TIMESTAMP
018400               CALL 'TRM006' USING ALERT-WORK-ENTRY ALERT-TABLE
018500               MOVE 'Y' TO WS-ALERT-RAISED
018600               MOVE 'Y' TO MT-HIGH-TRAFFIC-FLAG.
018700
018800       2300-EXIT.
018900           EXIT.
019000
019100*****************************************************************
019200* RECOVERY transition -- only fires while in the high-traffic  *
019300* state (the hysteresis flag blocks repeats).                  *
019400*****************************************************************
019500       2400-CHECK-RECOVERY.
019600           IF  MT-HIGH-TRAFFIC-FLAG EQUAL 'Y'
019700           AND WS-CURRENT-RPS LESS THAN HIGH-TRAFFIC-RPS-THRESHOLD
019800               MOVE 'Y' TO AW-RECOVERY-FLAG
019900               MOVE WIN-COUNT         TO AW-HITS
020000               MOVE LOG-SIM-TIMESTAMP TO AW-TIMESTAMP
020100               CALL 'TRM006' USING ALERT-WORK-ENTRY ALERT-TABLE
020200               MOVE 'Y' TO WS-ALERT-RAISED
020300               MOVE 'N' TO MT-HIGH-TRAFFIC-FLAG.
020400
020500       2400-EXIT.
020600           EXIT.
020700
020800*****************************************************************
020900* Return to TRM001.                                             *
021000*****************************************************************
021100       9000-RETURN.
021200           GOBACK.
021300
021400       9000-EXIT.
021500           EXIT.
