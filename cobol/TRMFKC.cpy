000100*****************************************************************
000200* TRM STATUS/ALERT KEY record definitions.                      *
000300* Two small fixed tables: the status-class histogram (six     *
000400* rows, one per HTTP status digit plus "Unknown") and the      *
000500* alert history (one row per CRITICAL/RECOVERY transition     *
000600* raised by TRM004, in the order raised).                      *
000700*                                                               *
000800* Maintained by TRM002 (status) and TRM006 (alert history).    *
000900* Printed by TRM090.                                            *
001000*****************************************************************
001100       01  STATUS-TABLE.
001200           02  ST-ENTRY-COUNT      PIC S9(04) COMP VALUE ZEROES.
001300           02  ST-ENTRY OCCURS 6 TIMES
001400                       INDEXED BY ST-IDX.
001500               05  ST-CLASS-DIGIT      PIC  X(01) VALUE SPACES.
001600               05  ST-COUNT            PIC  9(09) VALUE ZEROES
001700                                       COMP-3.
001800               05  FILLER              PIC  X(10) VALUE SPACES.
001900
002000       01  ALERT-TABLE.
002100           02  AL-ENTRY-COUNT      PIC S9(08) COMP VALUE ZEROES.
002200           02  AL-ENTRY OCCURS 500 TIMES
002300                       INDEXED BY AL-IDX.
002400               05  AL-RECOVERY-FLAG    PIC  X(01) VALUE 'N'.
002410                   88  AL-IS-RECOVERY  VALUE 'Y'.
002420                   88  AL-IS-CRITICAL  VALUE 'N'.
002500               05  AL-HITS             PIC  9(09) VALUE ZEROES
002600                                       COMP-3.
002700               05  AL-TIMESTAMP        PIC  9(15) VALUE ZEROES
002800                                       COMP-3.
002900               05  AL-DATE-TEXT        PIC  X(20) VALUE SPACES.
003000               05  FILLER              PIC  X(09) VALUE SPACES.
003100
003200*****************************************************************
003300* One alert row, built by TRM006 and handed back to TRM004/     *
003400* TRM001 for the WRITE to ALERT-LOG-FILE and the append into    *
003500* ALERT-TABLE above.                                            *
003600*****************************************************************
003700       01  ALERT-WORK-ENTRY.
003800           02  AW-RECOVERY-FLAG    PIC  X(01) VALUE 'N'.
003810               88  AW-IS-RECOVERY      VALUE 'Y'.
003820               88  AW-IS-CRITICAL      VALUE 'N'.
003900           02  AW-HITS             PIC  9(09) VALUE ZEROES COMP-3.
004000           02  AW-TIMESTAMP        PIC  9(15) VALUE ZEROES COMP-3.
004100           02  AW-DATE-TEXT        PIC  X(20) VALUE SPACES.
004200           02  FILLER              PIC  X(09) VALUE SPACES.
