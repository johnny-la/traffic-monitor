000100*****************************************************************
000200* TRM WEBSITE FILE record definition.                           *
000300* One row per distinct client host seen in the access log for  *
000400* the current run -- hit count plus the set of distinct        *
000500* "sections" (host + first two URL path segments) recorded for *
000600* that host.  Table is searched sequentially by WS-HOST; there *
000700* is no KSDS behind this in batch mode, the whole table lives  *
000800* in working storage for the duration of one run.              *
000900*                                                               *
001000* Maintained by TRM002/TRM003.  Printed by TRM090.             *
001100*****************************************************************
001200       01  WS-TABLE.
001300           02  WS-ENTRY-COUNT      PIC S9(08) COMP VALUE ZEROES.
001400           02  WS-ENTRY OCCURS 200 TIMES
001500                       INDEXED BY WS-IDX.
001600               05  WS-HOST             PIC  X(40) VALUE SPACES.
001700               05  WS-HITS             PIC  9(09) VALUE ZEROES
001800                                       COMP-3.
001900               05  WS-SECTION-COUNT    PIC  9(04) VALUE ZEROES
002000                                       COMP-3.
002100               05  WS-SECTIONS OCCURS 50 TIMES
002200                           INDEXED BY WS-SEC-IDX.
002300                   10  WS-SECTION      PIC  X(60) VALUE SPACES.
002400               05  FILLER              PIC  X(20) VALUE SPACES.
002500
002600*****************************************************************
002700* Snapshot of the max-hit website, copied out of WS-ENTRY      *
002800* by TRM002 each time a new high is reached so TRM090 can      *
002900* print the header line without re-walking the OCCURS table.  *
003000*****************************************************************
003100       01  WS-MAX-ENTRY.
003600           02  WM-HOST                 PIC  X(40) VALUE SPACES.
003700           02  WM-HITS                 PIC  9(09) VALUE ZEROES
003800                                       COMP-3.
003900           02  FILLER                  PIC  X(10) VALUE SPACES.
