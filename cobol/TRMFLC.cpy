000100*****************************************************************
000200* TRM LOG/METRICS record definitions.                           *
000300* LOG-RECORD holds one parsed Apache common-log-format line;   *
000400* MT-TOTALS is the single run-wide accumulator updated by      *
000500* TRM002 and read by TRM090 at end of file.                    *
000600*****************************************************************
000700       01  LOG-RECORD.
000800           02  LOG-HOST                PIC  X(40) VALUE SPACES.
000900           02  LOG-ID                  PIC  X(20) VALUE SPACES.
001000           02  LOG-AUTH-USER           PIC  X(20) VALUE SPACES.
001100           02  LOG-DATE                PIC  X(30) VALUE SPACES.
001200           02  LOG-REQUEST             PIC  X(80) VALUE SPACES.
001300           02  LOG-REQ-METHOD          PIC  X(10) VALUE SPACES.
001400           02  LOG-REQ-URL             PIC  X(60) VALUE SPACES.
001500           02  LOG-REQ-PROTOCOL        PIC  X(10) VALUE SPACES.
001600           02  LOG-STATUS              PIC  X(03) VALUE SPACES.
001700           02  LOG-BYTES               PIC  9(09) VALUE ZEROES.
001800           02  LOG-VALID-FLAG          PIC  X(01) VALUE 'N'.
001810               88  LOG-IS-VALID        VALUE 'Y'.
001820               88  LOG-IS-INVALID      VALUE 'N'.
001900           02  FILLER                  PIC  X(15) VALUE SPACES.
002000
002100*****************************************************************
002200* Alternate view of LOG-RECORD used by 3100-PARSE-LINE while    *
002300* the quoted "request" field is still being split into its     *
002400* three blank-delimited tokens (method/url/protocol) before    *
002500* the individual LOG-REQ-* fields below it are populated.      *
002600*****************************************************************
002700       01  LOG-REQUEST-WORK REDEFINES LOG-RECORD.
002800           02  FILLER                  PIC  X(110).
002900           02  LRW-REQUEST-TEXT        PIC  X(80).
003000           02  FILLER                  PIC  X(15).
003100
003200*****************************************************************
003300* LOG-CONTROL carries the sequence number and simulated clock  *
003400* for the record currently in LOG-RECORD -- kept outside      *
003500* LOG-RECORD so 3100-PARSE-LINE's "MOVE SPACES TO LOG-RECORD"  *
003600* does not wipe out the clock 2000-READ-RECORD just set.       *
003700*****************************************************************
003800       01  LOG-CONTROL.
003900           02  LOG-SEQ-NUMBER          PIC  9(09) VALUE ZEROES
004000                                       COMP-3.
004100           02  LOG-SIM-TIMESTAMP       PIC  9(15) VALUE ZEROES
004200                                       COMP-3.
004300           02  FILLER                  PIC  X(10) VALUE SPACES.
004400
004500*****************************************************************
004600* MT-TOTALS is the single run-wide accumulator record, updated  *
004700* by TRM002/TRM004 as each record is processed and read by      *
004800* TRM090 at end of file to build the summary report.            *
004900*****************************************************************
005000       01  MT-TOTALS.
005100           02  MT-TOTAL-REQUESTS       PIC  9(09) VALUE ZEROES
005200                                       COMP-3.
005300           02  MT-INVALID-LOGS         PIC  9(09) VALUE ZEROES
005400                                       COMP-3.
005500           02  MT-MAX-SITE-HITS        PIC  9(09) VALUE ZEROES
005600                                       COMP-3.
005700           02  MT-MAX-SITE-HOST        PIC  X(40) VALUE SPACES.
005800           02  MT-STATUS-2XX-COUNT     PIC  9(09) VALUE ZEROES
005900                                       COMP-3.
006000           02  MT-SUCCESS-PERCENT      PIC  9(03)V9(02) VALUE ZEROES
006100                                       COMP-3.
006200           02  MT-ELAPSED-SECONDS      PIC  9(09)V9(03) VALUE ZEROES
006300                                       COMP-3.
006400           02  MT-AVG-RPS              PIC  9(09)V9(03) VALUE ZEROES
006500                                       COMP-3.
006600           02  MT-FIRST-TIMESTAMP      PIC  9(15) VALUE ZEROES
006700                                       COMP-3.
006800           02  MT-LAST-TIMESTAMP       PIC  9(15) VALUE ZEROES
006900                                       COMP-3.
007000           02  MT-HIGH-TRAFFIC-FLAG    PIC  X(01) VALUE 'N'.
007010               88  HIGH-TRAFFIC-ACTIVE VALUE 'Y'.
007020               88  HIGH-TRAFFIC-NORMAL VALUE 'N'.
007100           02  FILLER                  PIC  X(20) VALUE SPACES.
007200
007300*****************************************************************
007400* Rolling request-timestamp window used by TRM004 for the      *
007500* high-traffic hysteresis check -- a FIFO of simulated         *
007600* per-record clock values, oldest entry first.                 *
007700*****************************************************************
007800       01  WINDOW-TABLE.
007900           02  WIN-FRONT               PIC S9(08) COMP VALUE 1.
008000           02  WIN-BACK                PIC S9(08) COMP VALUE 0.
008100           02  WIN-COUNT               PIC S9(08) COMP VALUE ZEROES.
008200           02  WIN-ENTRY OCCURS 5000 TIMES
008300                       INDEXED BY WIN-IDX.
008400               05  WIN-TIMESTAMP       PIC  9(15) VALUE ZEROES
008500                                       COMP-3.
008600           02  FILLER                  PIC  X(08) VALUE SPACES.
