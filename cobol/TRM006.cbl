000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. TRM006.
000300       AUTHOR. S PATEL.
000400       INSTALLATION. DATA CENTER SERVICES.
000500       DATE-WRITTEN. 1987-04-23.
000600       DATE-COMPILED.
000700       SECURITY. UNCLASSIFIED - PRODUCTION BATCH.
000800*****************************************************************
000900*                                                               *
001000* TRM006 - Alert.                                               *
001100*                                                               *
001200* CALLed by TRM004 whenever the hysteresis check fires a       *
001300* CRITICAL or RECOVERY transition.  AW-RECOVERY-FLAG, AW-HITS  *
001400* and AW-TIMESTAMP are already set by the caller; this program *
001500* derives AW-DATE-TEXT from AW-TIMESTAMP and appends the       *
001600* finished row to ALERT-TABLE.  It does not write              *
001700* ALERT-LOG-FILE or TRAFFIC-REPORT-FILE -- TRM001 owns the     *
001800* open file handles and performs the WRITE once this program   *
001900* hands the formatted row back.                                 *
002000*                                                               *
002100* The date arithmetic below is the civil-calendar-from-days     *
002200* method this shop has used since the VM/CICS GASP utility     *
002300* days -- no FUNCTION library call, just integer division.     *
002400*                                                               *
002500*----------------------------------------------------------------*
002600* Date       UserID    Description                              *
002700* ---------- --------  ---------------------------------------- *
002800* 1987-04-23 SPATEL    Original coding.                         *
002900* 1998-10-05 RFRERKNG  Y2K -- WS-YEAR carries a full 4-digit     *
003000*                      year from this program's first release,  *
003100*                      reviewed and signed off.                 *
003200* 1999-01-22 RJACKSON  Y2K sign-off, request TRM-9899.          *
003210* 2006-05-15 TCHEN     Shop standard TRM-1402: AL-IS-RECOVERY/  *
003220*                      AW-IS-RECOVERY condition-names added in  *
003230*                      TRMFKC; ZERO-COUNT moved to 77-level,    *
003240*                      standalone-counter convention.           *
003300*****************************************************************
003400       ENVIRONMENT DIVISION.
003500       CONFIGURATION SECTION.
003600       SPECIAL-NAMES.
003700           C01 IS TOP-OF-FORM.
003800
003900       DATA DIVISION.
004000       WORKING-STORAGE SECTION.
004100
004200*****************************************************************
004300* DEFINE LOCAL VARIABLES                                        *
004400*****************************************************************
004500       01  ONE                         PIC S9(09) COMP VALUE 1.
004600       77  ZERO-COUNT                  PIC S9(09) COMP VALUE ZEROES.
004700
004800*****************************************************************
004900* Epoch milliseconds broken down into whole seconds, then into *
005000* whole days plus seconds-of-day.                               *
005100*****************************************************************
005200       01  WS-EPOCH-SECONDS            PIC S9(15) COMP-3 VALUE ZEROES.
005300       01  WS-TOTAL-DAYS               PIC S9(09) COMP VALUE ZEROES.
005400       01  WS-SECS-OF-DAY              PIC S9(09) COMP VALUE ZEROES.
005500       01  WS-HH                       PIC S9(09) COMP VALUE ZEROES.
005600       01  WS-MM                       PIC S9(09) COMP VALUE ZEROES.
005700       01  WS-SS                       PIC S9(09) COMP VALUE ZEROES.
005800
005900*****************************************************************
006000* Civil-calendar-from-days work fields (days-since-epoch       *
006100* civil calendar conversion, integer arithmetic only).         *
006200* Each ALT REDEFINES is this shop's standard byte view kept    *
006300* alongside a packed/binary work field for use during a dump.  *
006400*****************************************************************
006500       01  WS-Z                        PIC S9(09) COMP VALUE ZEROES.
006600       01  WS-Z-ALT REDEFINES WS-Z      PIC X(04).
006700
006800       01  WS-ERA                      PIC S9(09) COMP VALUE ZEROES.
006900       01  WS-DOE                      PIC S9(09) COMP VALUE ZEROES.
007000       01  WS-YOE                      PIC S9(09) COMP VALUE ZEROES.
007100
007200       01  WS-YEAR                     PIC S9(09) COMP VALUE ZEROES.
007300       01  WS-YEAR-ALT REDEFINES WS-YEAR
007400                                   PIC X(04).
007500
007600       01  WS-DOY                      PIC S9(09) COMP VALUE ZEROES.
007700       01  WS-DOY-ALT REDEFINES WS-DOY
007800                                   PIC X(04).
007900
008000       01  WS-MP                       PIC S9(09) COMP VALUE ZEROES.
008100       01  WS-DAY                      PIC S9(09) COMP VALUE ZEROES.
008200       01  WS-MONTH                    PIC S9(09) COMP VALUE ZEROES.
008300
008400*****************************************************************
008500* Zero-padded edited fields used only to STRING the finished  *
008600* DD/MM/YYYY HH:MM:SS text together.                           *
008700*****************************************************************
008800       01  WS-DATE-EDIT.
008900           02  WS-DD-EDIT              PIC 99.
009000           02  WS-MO-EDIT              PIC 99.
009100           02  WS-YY-EDIT              PIC 9999.
009200           02  WS-HH-EDIT              PIC 99.
009300           02  WS-MI-EDIT              PIC 99.
009400           02  WS-SC-EDIT              PIC 99.
009450           02  FILLER                  PIC X(02) VALUE SPACES.
009500
009600       LINKAGE SECTION.
009700       COPY TRMFKC.
009800
009900       PROCEDURE DIVISION USING ALERT-WORK-ENTRY ALERT-TABLE.
010000
010100*****************************************************************
010200* Main process.                                                 *
010300*****************************************************************
010400       2000-BUILD-ALERT.
010500           PERFORM 2100-CONVERT-TIMESTAMP  THRU 2100-EXIT.
010600           PERFORM 2200-APPEND-ALERT       THRU 2200-EXIT.
010700           PERFORM 9000-RETURN             THRU 9000-EXIT.
010800
010900*****************************************************************
011000* Derive AW-DATE-TEXT from AW-TIMESTAMP (epoch milliseconds).  *
011100*****************************************************************
011200       2100-CONVERT-TIMESTAMP.
011300           COMPUTE WS-EPOCH-SECONDS = AW-TIMESTAMP / 1000.
011400           COMPUTE WS-TOTAL-DAYS    = WS-EPOCH-SECONDS / 86400.
011500           COMPUTE WS-SECS-OF-DAY   =
011600               WS-EPOCH-SECONDS - (WS-TOTAL-DAYS * 86400).
011700
011800           COMPUTE WS-HH = WS-SECS-OF-DAY / 3600.
011900           COMPUTE WS-MM = (WS-SECS-OF-DAY - (WS-HH * 3600)) / 60.
012000           COMPUTE WS-SS =
012100               WS-SECS-OF-DAY - (WS-HH * 3600) - (WS-MM * 60).
012200
012300           COMPUTE WS-Z = WS-TOTAL-DAYS + 719468.
012400           COMPUTE WS-ERA = WS-Z / 146097.
012500           COMPUTE WS-DOE = WS-Z - (WS-ERA * 146097).
012600           COMPUTE WS-YOE =
012700               (WS-DOE - (WS-DOE / 1460) + (WS-DOE / 36524)
012800                       - (WS-DOE / 146096)) / 365.
012900           COMPUTE WS-YEAR = WS-YOE + (WS-ERA * 400).
013000           COMPUTE WS-DOY =
013100               WS-DOE - ((365 * WS-YOE) + (WS-YOE / 4)
013200                       - (WS-YOE / 100)).
013300           COMPUTE WS-MP = ((5 * WS-DOY) + 2) / 153.
013400           COMPUTE WS-DAY =
013500               WS-DOY - (((153 * WS-MP) + 2) / 5) + 1.
013600
013700           IF  WS-MP LESS THAN 10
013800               COMPUTE WS-MONTH = WS-MP + 3
013900           ELSE
014000               COMPUTE WS-MONTH = WS-MP - 9.
014100
014200           IF  WS-MONTH LESS THAN 3
014300               ADD ONE TO WS-YEAR.
014400
014500           MOVE WS-DAY   TO WS-DD-EDIT.
014600           MOVE WS-MONTH TO WS-MO-EDIT.
014700           MOVE WS-YEAR  TO WS-YY-EDIT.
014800           MOVE WS-HH    TO WS-HH-EDIT.
014900           MOVE WS-MM    TO WS-MI-EDIT.
015000           MOVE WS-SS    TO WS-SC-EDIT.
015100
015200           MOVE SPACES TO AW-DATE-TEXT.
015300           STRING WS-DD-EDIT DELIMITED BY SIZE
015400                  '/'       DELIMITED BY SIZE
015500                  WS-MO-EDIT DELIMITED BY SIZE
015600                  '/'       DELIMITED BY SIZE
015700                  WS-YY-EDIT DELIMITED BY SIZE
015800                  ' '       DELIMITED BY SIZE
015900                  WS-HH-EDIT DELIMITED BY SIZE
016000                  ':'       DELIMITED BY SIZE
016100                  WS-MI-EDIT DELIMITED BY SIZE
016200                  ':'       DELIMITED BY SIZE
016300                  WS-SC-EDIT DELIMITED BY SIZE
016400               INTO AW-DATE-TEXT.
016500
016600       2100-EXIT.
016700           EXIT.
016800
016900*****************************************************************
017000* Append the finished row to ALERT-TABLE.  Table full is       *
017100* silently ignored -- the report prints only what the table    *
017200* could hold, matching the other OCCURS tables' overflow       *
017300* policy.                                                       *
017400*****************************************************************
017500       2200-APPEND-ALERT.
017600           IF  AL-ENTRY-COUNT LESS THAN 500
017700               ADD ONE TO AL-ENTRY-COUNT
017800               SET AL-IDX TO AL-ENTRY-COUNT
017900               MOVE ALERT-WORK-ENTRY TO AL-ENTRY(AL-IDX).
018000
018100       2200-EXIT.
018200           EXIT.
018300
018400*****************************************************************
018500* Return to TRM004.                                             *
018600*****************************************************************
018700       9000-RETURN.
018800           GOBACK.
018900
019000       9000-EXIT.
019100           EXIT.
